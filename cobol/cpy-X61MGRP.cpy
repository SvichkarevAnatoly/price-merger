000100*----------------------------------------------------------------         
000200* X61MGRP                                                                 
000300* **++ Tabella di raggruppamento prezzi per chiave (grp=gruppo).          
000400* Un elemento per ogni chiave PRICE-KEY distinta incontrata su            
000500* un lato (NEW oppure EXI); GRP-MEMBER-IX punta, in ordine di             
000600* lettura, alle righe della tabella membri X61MMBR dello                  
000700* stesso lato che condividono quella chiave.                              
000800* COPY X61MGRP REPLACING ==:X:== BY NEW oppure EXI.                       
000900*----------------------------------------------------------------         
001000 01  PRC-:X:-GROUPS.                                                      
001100     03  PRC-:X:-GRP-TOT              PIC 9(5) COMP VALUE ZERO.           
001150     03  FILLER                       PIC X(03).                          
001200     03  PRC-:X:-GRP-TB.                                                  
001300         05  PRC-:X:-GRP-ENTRY OCCURS 0 TO 3000                           
001400                     DEPENDING ON PRC-:X:-GRP-TOT                         
001500                     INDEXED BY PRC-:X:-GRP-I.                            
001600             07  PRC-:X:-GRP-KEY.                                         
001700                 10  PRC-:X:-GRP-KEY-ID           PIC 9(9).               
001800                 10  PRC-:X:-GRP-KEY-PRODUCT-CODE PIC X(20).              
001900                 10  PRC-:X:-GRP-KEY-NUMBER       PIC 9(4).               
002000                 10  PRC-:X:-GRP-KEY-DEPART       PIC 9(4).               
002100* vista unica per il confronto di chiave in una sola MOVE/IF              
002200             07  FILLER REDEFINES PRC-:X:-GRP-KEY.                        
002300                 10  PRC-:X:-GRP-KEY-COMPARE      PIC X(37).              
002400* quante righe membro condividono questa chiave (max 20)                  
002500             07  PRC-:X:-GRP-MEMBER-TOT      PIC 9(3) COMP                
002600                                              VALUE ZERO.                 
002700* subscript, nella tabella membri, di ciascuna riga del gruppo            
002800             07  PRC-:X:-GRP-MEMBER-IX OCCURS 20 TIMES                    
002900                     INDEXED BY PRC-:X:-GRP-MEM-I                         
003000                     PIC 9(5) COMP.                                       
