000100*----------------------------------------------------------------         
000200* X61MPRC                                                                 
000300* **++ Area anagrafica prezzo articolo/reparto (record PRICE).            
000400* Layout unico condiviso da NEW-PRICES, EXISTING-PRICES e                 
000500* MERGED-PRICES (COPY X61MPRC REPLACING ==:X:== BY NEW/EXI/MRG).          
000600*----------------------------------------------------------------         
000700 01  PRC-:X:-RECORD.                                                      
000800     03  PRC-:X:-ID                     PIC 9(9).                         
000900     03  PRC-:X:-PRODUCT-CODE           PIC X(20).                        
001000     03  PRC-:X:-PRICE-NUMBER           PIC 9(4).                         
001100     03  PRC-:X:-DEPART                 PIC 9(4).                         
001200* inizio validita - CCYYMMDD + HHMMSS troncato al secondo                 
001300     03  PRC-:X:-DATE-BEGIN.                                              
001400         05  PRC-:X:-DTBEG-CCYYMMDD     PIC 9(8).                         
001500         05  PRC-:X:-DTBEG-HHMMSS       PIC 9(6).                         
001600     03  FILLER REDEFINES PRC-:X:-DATE-BEGIN.                             
001700* vista numerica unica, per eventuali confronti cronologici               
001800         05  PRC-:X:-DTBEG-NUM          PIC 9(14).                        
001900* fine validita - stesso schema del campo di inizio                       
002000     03  PRC-:X:-DATE-END.                                                
002100         05  PRC-:X:-DTEND-CCYYMMDD     PIC 9(8).                         
002200         05  PRC-:X:-DTEND-HHMMSS       PIC 9(6).                         
002300     03  FILLER REDEFINES PRC-:X:-DATE-END.                               
002400         05  PRC-:X:-DTEND-NUM          PIC 9(14).                        
002500* importo prezzo - due decimali, nessun arrotondamento previsto           
002600     03  PRC-:X:-VALUE                  PIC 9(7)V99.                      
002700* riserva per futuri attributi prezzo non ancora definiti                 
002800     03  FILLER                         PIC X(26).                        
