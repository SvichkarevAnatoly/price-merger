000100*----------------------------------------------------------------         
000200* X61MKEY                                                                 
000300* **++ Area di lavoro chiave prezzo (ID+CODICE+NUMERO+REPARTO).           
000400* Costruita a fronte del record appena letto e usata per la               
000500* ricerca per chiave nelle tabelle di raggruppamento X61MGRP.             
000600* ID, PRODUCT-CODE, PRICE-NUMBER e DEPART definiscono la chiave;          
000700* DATE-BEGIN, DATE-END e VALUE non ne fanno parte.                        
000800*----------------------------------------------------------------         
000900 01  PRC-KEY-WORK-AREA.                                                   
001000     03  PRC-KEY-WK-ID              PIC 9(9).                             
001100     03  PRC-KEY-WK-PRODUCT-CODE    PIC X(20).                            
001200     03  PRC-KEY-WK-NUMBER          PIC 9(4).                             
001300     03  PRC-KEY-WK-DEPART          PIC 9(4).                             
001400* vista unica per il confronto di chiave in una sola MOVE/IF              
001500     03  FILLER REDEFINES PRC-KEY-WORK-AREA.                              
001600         05  PRC-KEY-WK-COMPARE     PIC X(37).                            
001700     03  FILLER                     PIC X(05).                            
