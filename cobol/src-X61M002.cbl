000100 CBL OPT(2)                                                               
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X61M002.                                                  
000400 AUTHOR.        R. SPINELLI.                                              
000500 INSTALLATION.  SISTEMI INFORMATIVI COMMERCIALE.                          
000600 DATE-WRITTEN.  04/24/1989.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - RIF. MI3312.LPRZ.MERGE.                     
000900*----------------------------------------------------------------         
001000* X61M002                                                                 
001100* **++ sottoprogramma di fusione listino prezzi, richiamato da            
001200* X61M001. Riceve i gruppi per chiave gia costruiti dal chiamante         
001300* (lato NEW e lato EXISTING) e restituisce, in PRC-MRG-MEMBERS,           
001400* la sola concatenazione delle righe delle chiavi che compaiono           
001500* su un solo lato: chiave presente su ENTRAMBI i lati non produce         
001600* alcuna riga in uscita (RIF.3312, nota di analisi 3312-007).             
001700*----------------------------------------------------------------         
001800* STORIA AGGIORNAMENTI                                                    
001900*-----------------------------------------------------------------        
002000* DATA        AUTORE  RIFERIMENTO   DESCRIZIONE                           
002100*-----------------------------------------------------------------        
002200* 1989-04-24  RSP     RIF.3312-002  Prima emissione: motore di            
002300*                                   fusione per chiave, chiamato          
002400*                                   da X61M001.                           
002500* 1990-02-09  GC      RIF.3312-014  Portata la capienza della             
002600*                                   tabella gruppi a 3000 chiavi,         
002700*                                   in linea con X61M001.                 
002800* 1991-11-05  RSP     RIF.3312-023  Aggiunto MR-RESULT 93 per             
002900*                                   overflow della tabella                
003000*                                   PRC-MRG-MEMBERS.                      
003100* 1993-01-18  GC      RIF.3312-031  Corretto il confronto di              
003200*                                   chiave su PRODUCT-CODE,               
003300*                                   di pari passo con X61M001.            
003400* 1994-09-02  LDM     RIF.3312-040  Adeguato alla separazione      X61M002
003500*                                   tra tabella gruppi e tabella          
003600*                                   membri (X61MGRP/X61MMBR).             
003700* 1995-03-14  LDM     RIF.3312-044  Portato a 20 (era 10) il              
003800*                                   massimo di righe per chiave.          
003900* 1996-07-22  GC      RIF.3312-052  Tolto un GO TO residuo nella          
004000*                                   ricerca di chiave, sostituito         
004100*                                   con PERFORM ... VARYING.              
004200* 1998-10-19  LDM     RIF.3312-063  Verifica anno 2000: le date           
004300*                                   transitano invariate, questo          
004400*                                   modulo non le confronta ne            
004500*                                   le elabora; nessuna modifica.  X61M002
004600* 1999-02-08  LDM     RIF.3312-063  Chiusura verifica Y2K.                
004700* 2001-08-27  RSP     RIF.3312-077  Adeguata PRODUCT-CODE a 20            
004800*                                   caratteri (era 12).                   
004900*-----------------------------------------------------------------        
005000 ENVIRONMENT DIVISION.                                                    
005100*                                                                         
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.    IBM-370.                                             
005400 OBJECT-COMPUTER.    IBM-370.                                             
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700*                                                                         
005800 DATA DIVISION.                                                           
005900*                                                                         
006000 WORKING-STORAGE SECTION.                                                 
006100*                                                                         
006200* subscript di appoggio: riga della tabella membri di partenza            
006300* (lato NEW oppure EXI) puntata dalla voce di gruppo corrente             
006400 01  WK-MERGE-SUBSCRIPTS.                                                 
006450     03  WK-SRC-MBR-IX             PIC 9(5) COMP VALUE ZERO.              
006470* vista a byte del subscript, comoda nelle DISPLAY di tracing             
006480     03  FILLER REDEFINES WK-SRC-MBR-IX.                                  
006490         05  WK-SRC-MBR-IX-X       PIC X(04).                             
006500     03  FILLER                    PIC X(05).                             
006700*                                                                         
006800 LINKAGE SECTION.                                                         
006900*                                                                         
007000* gruppi e righe del listino NEW, costruiti dal chiamante                 
007100 COPY X61MGRP REPLACING ==:X:== BY ==NEW==.                               
007200 COPY X61MMBR REPLACING ==:X:== BY ==NEW==.                               
007300*                                                                         
007400* gruppi e righe del listino EXISTING, costruiti dal chiamante            
007500 COPY X61MGRP REPLACING ==:X:== BY ==EXI==.                               
007600 COPY X61MMBR REPLACING ==:X:== BY ==EXI==.                               
007700*                                                                         
007800* righe fuse, restituite al chiamante                                     
007900 COPY X61MMBR REPLACING ==:X:== BY ==MRG==.                               
008000*                                                                         
008100* esito restituito al chiamante                                           
008200 COPY X61MCR.                                                             
008300*                                                                         
008400 PROCEDURE DIVISION USING PRC-NEW-GROUPS  PRC-NEW-MEMBERS                 
008500                           PRC-EXI-GROUPS  PRC-EXI-MEMBERS                
008600                           PRC-MRG-MEMBERS                                
008700                           MR.                                            
008800*                                                                         
008900 000-MAIN-LINE.                                                           
009000     PERFORM 100-INIT-MERGE-RESULT                                        
009100     PERFORM 200-COPY-EXISTING-ONLY-GROUPS                                
009200     PERFORM 300-COPY-NEW-ONLY-GROUPS.                                    
009300*                                                                         
009400     GOBACK.                                                              
009500*                                                                         
009600 100-INIT-MERGE-RESULT.                                                   
009700     MOVE ZERO  TO MR-RESULT                                              
009800     MOVE SPACE TO MR-DESCRIPTION                                         
009900     MOVE SPACE TO MR-POSITION                                            
010000     MOVE ZERO  TO PRC-MRG-MBR-TOT.                                       
010100*                                                                         
010200*-----------------------------------------------------------------        
010300* fase A (BATCH FLOW passo 5) - ogni chiave EXISTING assente dai          
010400* gruppi NEW passa in uscita cosi come e stata letta                      
010500*-----------------------------------------------------------------        
010600 200-COPY-EXISTING-ONLY-GROUPS.                                           
010700     PERFORM 210-PROCESS-ONE-EXI-GROUP THRU 210-EXIT                      
010800        VARYING PRC-EXI-GRP-I FROM 1 BY 1                                 
010900        UNTIL PRC-EXI-GRP-I > PRC-EXI-GRP-TOT.                            
011000*                                                                         
011100 210-PROCESS-ONE-EXI-GROUP.                                               
011200     PERFORM 220-FIND-KEY-IN-NEW-GROUPS THRU 220-EXIT                     
011300        VARYING PRC-NEW-GRP-I FROM 1 BY 1                                 
011400        UNTIL PRC-NEW-GRP-I > PRC-NEW-GRP-TOT                             
011500        OR PRC-NEW-GRP-KEY-COMPARE (PRC-NEW-GRP-I)                        
011600               EQUAL PRC-EXI-GRP-KEY-COMPARE (PRC-EXI-GRP-I).             
011700*                                                                         
011800     IF PRC-NEW-GRP-I > PRC-NEW-GRP-TOT                                   
011900        PERFORM 230-COPY-EXI-GROUP-MEMBERS THRU 230-EXIT                  
012000           VARYING PRC-EXI-GRP-MEM-I FROM 1 BY 1                          
012100           UNTIL PRC-EXI-GRP-MEM-I >                                      
012200                 PRC-EXI-GRP-MEMBER-TOT (PRC-EXI-GRP-I)                   
012300     END-IF.                                                              
012400 210-EXIT.                                                                
012500     EXIT.                                                                
012600*                                                                         
012700* ricerca a vuoto: il confronto e interamente nella clausola              
012800* UNTIL della PERFORM VARYING che la richiama                             
012900 220-FIND-KEY-IN-NEW-GROUPS.                                              
013000 220-EXIT.                                                                
013100     EXIT.                                                                
013200*                                                                         
013300 230-COPY-EXI-GROUP-MEMBERS.                                              
013400     MOVE PRC-EXI-GRP-MEMBER-IX (PRC-EXI-GRP-I PRC-EXI-GRP-MEM-I)         
013500                                         TO WK-SRC-MBR-IX                 
013600     ADD 1 TO PRC-MRG-MBR-TOT                                             
013700*                                                                         
013800     IF PRC-MRG-MBR-TOT > 3000                                            
013900        PERFORM 900-RAISE-MERGE-TABLE-OVERFLOW                            
014000     END-IF.                                                              
014100*                                                                         
014200     MOVE PRC-EXI-MBR-ID           (WK-SRC-MBR-IX)                        
014300                               TO PRC-MRG-MBR-ID                          
014400                                  (PRC-MRG-MBR-TOT)                       
014500     MOVE PRC-EXI-MBR-PRODUCT-CODE (WK-SRC-MBR-IX)                        
014600                               TO PRC-MRG-MBR-PRODUCT-CODE                
014700                                  (PRC-MRG-MBR-TOT)                       
014800     MOVE PRC-EXI-MBR-PRICE-NUMBER (WK-SRC-MBR-IX)                        
014900                               TO PRC-MRG-MBR-PRICE-NUMBER                
015000                                  (PRC-MRG-MBR-TOT)                       
015100     MOVE PRC-EXI-MBR-DEPART       (WK-SRC-MBR-IX)                        
015200                               TO PRC-MRG-MBR-DEPART                      
015300                                  (PRC-MRG-MBR-TOT)                       
015400     MOVE PRC-EXI-MBR-DATE-BEGIN   (WK-SRC-MBR-IX)                        
015500                               TO PRC-MRG-MBR-DATE-BEGIN                  
015600                                  (PRC-MRG-MBR-TOT)                       
015700     MOVE PRC-EXI-MBR-DATE-END     (WK-SRC-MBR-IX)                        
015800                               TO PRC-MRG-MBR-DATE-END                    
015900                                  (PRC-MRG-MBR-TOT)                       
016000     MOVE PRC-EXI-MBR-VALUE        (WK-SRC-MBR-IX)                        
016100                               TO PRC-MRG-MBR-VALUE                       
016200                                  (PRC-MRG-MBR-TOT).                      
016300 230-EXIT.                                                                
016400     EXIT.                                                                
016500*-----------------------------------------------------------------        
016600* fase B (BATCH FLOW passo 6) - ogni chiave NEW assente dai               
016700* gruppi EXISTING passa in uscita cosi come e stata letta;                
016800* una chiave presente su entrambi i lati non produce nulla in             
016900* nessuna delle due fasi (BATCH FLOW passo 7)                             
017000*-----------------------------------------------------------------        
017100 300-COPY-NEW-ONLY-GROUPS.                                                
017200     PERFORM 310-PROCESS-ONE-NEW-GROUP THRU 310-EXIT                      
017300        VARYING PRC-NEW-GRP-I FROM 1 BY 1                                 
017400        UNTIL PRC-NEW-GRP-I > PRC-NEW-GRP-TOT.                            
017500*                                                                         
017600 310-PROCESS-ONE-NEW-GROUP.                                               
017700     PERFORM 320-FIND-KEY-IN-EXI-GROUPS THRU 320-EXIT                     
017800        VARYING PRC-EXI-GRP-I FROM 1 BY 1                                 
017900        UNTIL PRC-EXI-GRP-I > PRC-EXI-GRP-TOT                             
018000        OR PRC-EXI-GRP-KEY-COMPARE (PRC-EXI-GRP-I)                        
018100               EQUAL PRC-NEW-GRP-KEY-COMPARE (PRC-NEW-GRP-I).             
018200*                                                                         
018300     IF PRC-EXI-GRP-I > PRC-EXI-GRP-TOT                                   
018400        PERFORM 330-COPY-NEW-GROUP-MEMBERS THRU 330-EXIT                  
018500           VARYING PRC-NEW-GRP-MEM-I FROM 1 BY 1                          
018600           UNTIL PRC-NEW-GRP-MEM-I >                                      
018700                 PRC-NEW-GRP-MEMBER-TOT (PRC-NEW-GRP-I)                   
018800     END-IF.                                                              
018900 310-EXIT.                                                                
019000     EXIT.                                                                
019100*                                                                         
019200* ricerca a vuoto: il confronto e interamente nella clausola              
019300* UNTIL della PERFORM VARYING che la richiama                             
019400 320-FIND-KEY-IN-EXI-GROUPS.                                              
019500 320-EXIT.                                                                
019600     EXIT.                                                                
019700*                                                                         
019800 330-COPY-NEW-GROUP-MEMBERS.                                              
019900     MOVE PRC-NEW-GRP-MEMBER-IX (PRC-NEW-GRP-I PRC-NEW-GRP-MEM-I)         
020000                                         TO WK-SRC-MBR-IX                 
020100     ADD 1 TO PRC-MRG-MBR-TOT                                             
020200*                                                                         
020300     IF PRC-MRG-MBR-TOT > 3000                                            
020400        PERFORM 900-RAISE-MERGE-TABLE-OVERFLOW                            
020500     END-IF.                                                              
020600*                                                                         
020700     MOVE PRC-NEW-MBR-ID           (WK-SRC-MBR-IX)                        
020800                               TO PRC-MRG-MBR-ID                          
020900                                  (PRC-MRG-MBR-TOT)                       
021000     MOVE PRC-NEW-MBR-PRODUCT-CODE (WK-SRC-MBR-IX)                        
021100                               TO PRC-MRG-MBR-PRODUCT-CODE                
021200                                  (PRC-MRG-MBR-TOT)                       
021300     MOVE PRC-NEW-MBR-PRICE-NUMBER (WK-SRC-MBR-IX)                        
021400                               TO PRC-MRG-MBR-PRICE-NUMBER                
021500                                  (PRC-MRG-MBR-TOT)                       
021600     MOVE PRC-NEW-MBR-DEPART       (WK-SRC-MBR-IX)                        
021700                               TO PRC-MRG-MBR-DEPART                      
021800                                  (PRC-MRG-MBR-TOT)                       
021900     MOVE PRC-NEW-MBR-DATE-BEGIN   (WK-SRC-MBR-IX)                        
022000                               TO PRC-MRG-MBR-DATE-BEGIN                  
022100                                  (PRC-MRG-MBR-TOT)                       
022200     MOVE PRC-NEW-MBR-DATE-END     (WK-SRC-MBR-IX)                        
022300                               TO PRC-MRG-MBR-DATE-END                    
022400                                  (PRC-MRG-MBR-TOT)                       
022500     MOVE PRC-NEW-MBR-VALUE        (WK-SRC-MBR-IX)                        
022600                               TO PRC-MRG-MBR-VALUE                       
022700                                  (PRC-MRG-MBR-TOT).                      
022800 330-EXIT.                                                                
022900     EXIT.                                                                
023000*                                                                         
023100*-----------------------------------------------------------------        
023200* overflow della tabella di uscita: stessa filosofia di                   
023300* segnalazione errore del modulo X61M001                                  
023400*-----------------------------------------------------------------        
023500 900-RAISE-MERGE-TABLE-OVERFLOW.                                          
023600     MOVE 93 TO MR-RESULT                                                 
023700     MOVE "SUPERATE LE 3000 RIGHE AMMESSE IN PRC-MRG-MEMBERS"             
023800                                       TO MR-DESCRIPTION                  
023900     MOVE "X61M002 230/330-COPY-GROUP-MEMBERS" TO MR-POSITION.            
024000     GOBACK.                                                              
