000100*----------------------------------------------------------------         
000200* X61MMBR                                                                 
000300* **++ Tabella piatta delle righe PRICE di un lato, nello                 
000400* stesso ordine in cui sono state lette (o, per il lato MRG,              
000500* nello stesso ordine in cui sono state accodate in output).              
000600* Non e un file: e larea di lavoro su cui X61MGRP punta.                  
000700* COPY X61MMBR REPLACING ==:X:== BY NEW, EXI oppure MRG.                  
000800*----------------------------------------------------------------         
000900 01  PRC-:X:-MEMBERS.                                                     
001000     03  PRC-:X:-MBR-TOT              PIC 9(5) COMP VALUE ZERO.           
001050     03  FILLER                       PIC X(03).                          
001100     03  PRC-:X:-MBR-TB.                                                  
001200         05  PRC-:X:-MBR-ENTRY OCCURS 0 TO 3000                           
001300                     DEPENDING ON PRC-:X:-MBR-TOT                         
001400                     INDEXED BY PRC-:X:-MBR-I.                            
001500             07  PRC-:X:-MBR-ID              PIC 9(9).                    
001600             07  PRC-:X:-MBR-PRODUCT-CODE    PIC X(20).                   
001700             07  PRC-:X:-MBR-PRICE-NUMBER    PIC 9(4).                    
001800             07  PRC-:X:-MBR-DEPART          PIC 9(4).                    
001900             07  PRC-:X:-MBR-DATE-BEGIN.                                  
002000                 10  PRC-:X:-MBR-DTBEG-CCYYMMDD PIC 9(8).                 
002100                 10  PRC-:X:-MBR-DTBEG-HHMMSS   PIC 9(6).                 
002200             07  PRC-:X:-MBR-DATE-END.                                    
002300                 10  PRC-:X:-MBR-DTEND-CCYYMMDD PIC 9(8).                 
002400                 10  PRC-:X:-MBR-DTEND-HHMMSS   PIC 9(6).                 
002500             07  PRC-:X:-MBR-VALUE           PIC 9(7)V99.                 
