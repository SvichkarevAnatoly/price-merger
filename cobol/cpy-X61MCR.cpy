000100*----------------------------------------------------------------         
000200* X61MCR                                                                  
000300* **++ Area di ritorno esito elaborazione (modellata su X60MCR).          
000400* MR-RESULT = 0 elaborazione regolare, diverso da 0 errore;               
000500* MR-DESCRIPTION riporta il motivo, MR-POSITION la chiave o               
000600* il riferimento di riga a cui il motivo si riferisce.                    
000700*----------------------------------------------------------------         
000800 01  MR.                                                                  
000900     03  MR-RESULT                   PIC 9(2)   VALUE ZERO.               
001000     03  MR-DESCRIPTION              PIC X(80)  VALUE SPACE.              
001100     03  MR-POSITION                 PIC X(50)  VALUE SPACE.              
001200     03  FILLER                      PIC X(08).                           
