000100 CBL OPT(2)                                                               
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X61M001.                                                  
000400 AUTHOR.        G. CARBONE.                                               
000500 INSTALLATION.  SISTEMI INFORMATIVI COMMERCIALE.                          
000600 DATE-WRITTEN.  04/17/1989.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - RIF. MI3312.LPRZ.MERGE.                     
000900*----------------------------------------------------------------         
001000* X61M001                                                                 
001100* **++ driver del merge notturno del listino prezzi.                      
001200* Legge NEW-PRICES (listino ricevuto dal feed esterno) ed                 
001300* EXISTING-PRICES (listino attualmente in linea), li raggruppa            
001400* per chiave prezzo (X61MGRP/X61MMBR), richiama X61M002 per               
001500* la fusione vera e propria e scrive MERGED-PRICES.                       
001600*----------------------------------------------------------------         
001700* STORIA AGGIORNAMENTI                                                    
001800*-----------------------------------------------------------------        
001900* DATA        AUTORE  RIFERIMENTO   DESCRIZIONE                           
002000*-----------------------------------------------------------------        
002100* 1989-04-17  GC      RIF.3312-001  Prima emissione: merge                
002200*                                   notturno listino prezzi.              
002300* 1990-02-09  GC      RIF.3312-014  Portata la capienza della             
002400*                                   tabella gruppi a 3000 chiavi.         
002500* 1991-11-05  RSP     RIF.3312-022  Aggiunto il riepilogo dei             
002600*                                   totali di corsa a fine job.           
002700* 1992-06-30  RSP     RIF.3312-025  Estesa DEPART a 4 cifre               
002800*                                   (era 3) su richiesta UO               
002900*                                   Acquisti.                             
003000* 1993-01-18  GC      RIF.3312-031  Corretto il confronto di              
003100*                                   chiave su PRODUCT-CODE.               
003200* 1994-09-02  LDM     RIF.3312-040  Separata la tabella membri            
003300*                                   (X61MMBR) dalla tabella               
003400*                                   gruppi (X61MGRP).                     
003500* 1995-03-14  LDM     RIF.3312-044  Portato a 20 (era 10) il       X61M001
003600*                                   massimo di righe per chiave.          
003700* 1996-07-22  GC      RIF.3312-051  Uniformato il messaggio di            
003800*                                   abend allo stile modulo X60.          
003900* 1997-12-01  RSP     RIF.3312-058  Rivista la FILE STATUS in             
004000*                                   apertura su file di input             
004100*                                   vuoti.                                
004200* 1998-10-12  LDM     RIF.3312-063  Verifica anno 2000: le date           
004300*                                   sono gia su 4 cifre di                
004400*                                   secolo, nessuna modifica.             
004500* 1999-02-08  LDM     RIF.3312-063  Chiusura verifica Y2K.                
004600* 2000-05-19  GC      RIF.3312-070  Aggiunto il controllo di              
004700*                                   overflow sulla tabella di             
004800*                                   output MRG.                    X61M001
004900* 2001-08-27  RSP     RIF.3312-077  Adeguata PRODUCT-CODE a 20            
005000*                                   caratteri (era 12).                   
005100* 2003-04-03  LDM     RIF.3312-084  Spostato il job dal turno             
005200*                                   serale al notturno.                   
005300* 2005-10-11  GC      RIF.3312-090  Il dettaglio dei conteggi             
005400*                                   per chiave e ora subordinato          
005500*                                   allo switch UPSI-0.                   
005600*-----------------------------------------------------------------        
005700 ENVIRONMENT DIVISION.                                                    
005800*                                                                         
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER.    IBM-370.                                             
006100 OBJECT-COMPUTER.    IBM-370.                                             
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400* UPSI-0 acceso da JCL (PARM) per avere anche i conteggi per              
006500* singola chiave nel riepilogo di fine job (RIF.3312-090)                 
006600     UPSI-0 ON STATUS IS WS-DETAIL-TOTALS-REQUESTED.                      
006700*                                                                         
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT NEW-PRICES      ASSIGN TO NEWPRC                              
007100            FILE STATUS IS NEW-PRICES-FS.                                 
007200                                                                          
007300     SELECT EXISTING-PRICES ASSIGN TO EXISPRC                             
007400            FILE STATUS IS EXISTING-PRICES-FS.                            
007500                                                                          
007600     SELECT MERGED-PRICES   ASSIGN TO MRGPRC                              
007700            FILE STATUS IS MERGED-PRICES-FS.                              
007800*                                                                         
007900 DATA DIVISION.                                                           
008000*                                                                         
008100 FILE SECTION.                                                            
008200*                                                                         
008300* listino ricevuto dal feed prezzi esterno (input)                        
008400 FD  NEW-PRICES              RECORDING F.                                 
008500 COPY X61MPRC REPLACING ==:X:== BY ==NEW==.                               
008600*                                                                         
008700* listino attualmente in linea (input)                                    
008800 FD  EXISTING-PRICES         RECORDING F.                                 
008900 COPY X61MPRC REPLACING ==:X:== BY ==EXI==.                               
009000*                                                                         
009100* listino fuso, pronto per il caricamento a sistema (output)              
009200 FD  MERGED-PRICES           RECORDING F.                                 
009300 COPY X61MPRC REPLACING ==:X:== BY ==MRG==.                               
009400*                                                                         
009500 WORKING-STORAGE SECTION.                                                 
009600*                                                                         
009700 01  WK-FILE-STATUSES.                                                    
009800     03  NEW-PRICES-FS            PIC XX.                                 
009900         88  NEW-PRICES-OK             VALUE '00'.                        
010000         88  NEW-PRICES-EOF            VALUE '10'.                        
010100     03  EXISTING-PRICES-FS       PIC XX.                                 
010200         88  EXISTING-PRICES-OK        VALUE '00'.                        
010300         88  EXISTING-PRICES-EOF       VALUE '10'.                        
010400     03  MERGED-PRICES-FS         PIC XX.                                 
010500         88  MERGED-PRICES-OK          VALUE '00'.                        
010550     03  FILLER                   PIC X(04).                              
010600*                                                                         
010700 01  WK-COUNTERS.                                                         
010800     03  WK-NEW-READ-CTR          PIC 9(7) COMP VALUE ZERO.               
010900     03  WK-EXISTING-READ-CTR     PIC 9(7) COMP VALUE ZERO.               
011000     03  WK-MERGED-WRITE-CTR      PIC 9(7) COMP VALUE ZERO.               
011100     03  WK-MBR-IDX               PIC 9(3) COMP VALUE ZERO.               
011200* filler di chiusura area contatori, come da abitudine del gruppo         
011300     03  FILLER                   PIC X(10).                              
011400*                                                                         
011500* area di lavoro per la chiave del record appena letto                    
011600 COPY X61MKEY.                                                            
011700*                                                                         
011800* listino NEW: gruppi per chiave e righe lette, in ordine                 
011900 COPY X61MGRP REPLACING ==:X:== BY ==NEW==.                               
012000 COPY X61MMBR REPLACING ==:X:== BY ==NEW==.                               
012100*                                                                         
012200* listino EXISTING: gruppi per chiave e righe lette, in ordine            
012300 COPY X61MGRP REPLACING ==:X:== BY ==EXI==.                               
012400 COPY X61MMBR REPLACING ==:X:== BY ==EXI==.                               
012500*                                                                         
012600* listino fuso costruito da X61M002 e scritto da questo modulo            
012700 COPY X61MMBR REPLACING ==:X:== BY ==MRG==.                               
012800*                                                                         
012900* esito della chiamata al motore di fusione X61M002                       
013000 COPY X61MCR.                                                             
013200 PROCEDURE DIVISION.                                                      
013300*                                                                         
013400 000-MAIN-LINE.                                                           
013500     PERFORM 100-OPEN-PRICE-FILES                                         
013600     PERFORM 200-BUILD-NEW-PRICE-GROUPS                                   
013700     PERFORM 300-BUILD-EXISTING-PRICE-GROUPS                              
013800     PERFORM 400-RUN-MERGE-ENGINE                                         
013900     PERFORM 500-WRITE-MERGED-PRICES                                      
014000     PERFORM 600-CLOSE-PRICE-FILES                                        
014100     PERFORM 700-SHOW-RUN-TOTALS.                                         
014200*                                                                         
014300     GOBACK.                                                              
014400*                                                                         
014500 100-OPEN-PRICE-FILES.                                                    
014600     OPEN INPUT  NEW-PRICES                                               
014700     OPEN INPUT  EXISTING-PRICES                                          
014800     OPEN OUTPUT MERGED-PRICES.                                           
014900*                                                                         
015000*-----------------------------------------------------------------        
015100* fase 1 (BATCH FLOW passi 1 e 3) - lettura NEW-PRICES e                  
015200* raggruppamento per chiave in ordine di lettura                          
015300*-----------------------------------------------------------------        
015400 200-BUILD-NEW-PRICE-GROUPS.                                              
015500     PERFORM 210-READ-NEW-PRICES.                                         
015600*                                                                         
015700     PERFORM 215-NEW-PRICE-LOOP THRU 215-EXIT                             
015800        UNTIL NEW-PRICES-EOF.                                             
015900*                                                                         
016000 210-READ-NEW-PRICES.                                                     
016100     READ NEW-PRICES                                                      
016200        AT END                                                            
016300           SET NEW-PRICES-EOF TO TRUE                                     
016400        NOT AT END                                                        
016500           ADD 1 TO WK-NEW-READ-CTR                                       
016600     END-READ.                                                            
016700*                                                                         
016800 215-NEW-PRICE-LOOP.                                                      
016900     PERFORM 220-GROUP-NEW-PRICE-RECORD.                                  
017000     PERFORM 210-READ-NEW-PRICES.                                         
017100 215-EXIT.                                                                
017200     EXIT.                                                                
017300*                                                                         
017400 220-GROUP-NEW-PRICE-RECORD.                                              
017500     ADD 1                          TO PRC-NEW-MBR-TOT                    
017600     MOVE PRC-NEW-ID                TO PRC-NEW-MBR-ID                     
017700                                        (PRC-NEW-MBR-TOT)                 
017800     MOVE PRC-NEW-PRODUCT-CODE      TO PRC-NEW-MBR-PRODUCT-CODE           
017900                                        (PRC-NEW-MBR-TOT)                 
018000     MOVE PRC-NEW-PRICE-NUMBER      TO PRC-NEW-MBR-PRICE-NUMBER           
018100                                        (PRC-NEW-MBR-TOT)                 
018200     MOVE PRC-NEW-DEPART            TO PRC-NEW-MBR-DEPART                 
018300                                        (PRC-NEW-MBR-TOT)                 
018400     MOVE PRC-NEW-DATE-BEGIN        TO PRC-NEW-MBR-DATE-BEGIN             
018500                                        (PRC-NEW-MBR-TOT)                 
018600     MOVE PRC-NEW-DATE-END          TO PRC-NEW-MBR-DATE-END               
018700                                        (PRC-NEW-MBR-TOT)                 
018800     MOVE PRC-NEW-VALUE             TO PRC-NEW-MBR-VALUE                  
018900                                        (PRC-NEW-MBR-TOT)                 
019000*                                                                         
019100     MOVE PRC-NEW-ID                TO PRC-KEY-WK-ID                      
019200     MOVE PRC-NEW-PRODUCT-CODE      TO PRC-KEY-WK-PRODUCT-CODE            
019300     MOVE PRC-NEW-PRICE-NUMBER      TO PRC-KEY-WK-NUMBER                  
019400     MOVE PRC-NEW-DEPART            TO PRC-KEY-WK-DEPART                  
019500     PERFORM 230-FIND-OR-ADD-NEW-GROUP.                                   
019600*                                                                         
019700* cerca la chiave nella tabella gruppi NEW; se non la trova ne            
019800* apre una nuova (stesso schema di ricerca-o-inserimento gia              
019900* usato nel modulo X60 per la tabella di override formati)                
020000 230-FIND-OR-ADD-NEW-GROUP.                                               
020100     PERFORM 235-SEARCH-NEW-GROUP THRU 235-EXIT                           
020200        VARYING PRC-NEW-GRP-I FROM 1 BY 1                                 
020300        UNTIL PRC-NEW-GRP-I > PRC-NEW-GRP-TOT                             
020400        OR PRC-NEW-GRP-KEY-COMPARE (PRC-NEW-GRP-I)                        
020500                               EQUAL PRC-KEY-WK-COMPARE.                  
020600*                                                                         
020700     IF PRC-NEW-GRP-I > PRC-NEW-GRP-TOT                                   
020800        IF PRC-NEW-GRP-TOT >= 3000                                        
020900           PERFORM 930-RAISE-GROUP-TABLE-OVERFLOW                         
021000        END-IF                                                            
021100        ADD 1 TO PRC-NEW-GRP-TOT                                          
021200        MOVE PRC-KEY-WK-ID          TO PRC-NEW-GRP-KEY-ID                 
021300                                        (PRC-NEW-GRP-I)                   
021400        MOVE PRC-KEY-WK-PRODUCT-CODE                                      
021500                               TO PRC-NEW-GRP-KEY-PRODUCT-CODE            
021600                                        (PRC-NEW-GRP-I)                   
021700        MOVE PRC-KEY-WK-NUMBER      TO PRC-NEW-GRP-KEY-NUMBER             
021800                                        (PRC-NEW-GRP-I)                   
021900        MOVE PRC-KEY-WK-DEPART      TO PRC-NEW-GRP-KEY-DEPART             
022000                                        (PRC-NEW-GRP-I)                   
022100        MOVE ZERO                   TO PRC-NEW-GRP-MEMBER-TOT             
022200                                        (PRC-NEW-GRP-I)                   
022300     END-IF.                                                              
022400*                                                                         
022500     IF PRC-NEW-GRP-MEMBER-TOT (PRC-NEW-GRP-I) >= 20                      
022600        PERFORM 920-RAISE-GROUP-MEMBER-OVERFLOW                           
022700     END-IF.                                                              
022800*                                                                         
022900     ADD 1 TO PRC-NEW-GRP-MEMBER-TOT (PRC-NEW-GRP-I)                      
023000     MOVE PRC-NEW-GRP-MEMBER-TOT (PRC-NEW-GRP-I) TO WK-MBR-IDX            
023100     MOVE PRC-NEW-MBR-TOT        TO PRC-NEW-GRP-MEMBER-IX                 
023200                                     (PRC-NEW-GRP-I WK-MBR-IDX).          
023300*                                                                         
023400* ricerca a vuoto: il confronto e interamente nella clausola              
023500* UNTIL della PERFORM VARYING sopra                                       
023600 235-SEARCH-NEW-GROUP.                                                    
023700 235-EXIT.                                                                
023800     EXIT.                                                                
023900*-----------------------------------------------------------------        
024000* fase 2 (BATCH FLOW passi 2 e 4) - lettura EXISTING-PRICES e             
024100* raggruppamento per chiave, stesso schema della fase 1                   
024200*-----------------------------------------------------------------        
024300 300-BUILD-EXISTING-PRICE-GROUPS.                                         
024400     PERFORM 310-READ-EXISTING-PRICES.                                    
024500*                                                                         
024600     PERFORM 315-EXISTING-PRICE-LOOP THRU 315-EXIT                        
024700        UNTIL EXISTING-PRICES-EOF.                                        
024800*                                                                         
024900 310-READ-EXISTING-PRICES.                                                
025000     READ EXISTING-PRICES                                                 
025100        AT END                                                            
025200           SET EXISTING-PRICES-EOF TO TRUE                                
025300        NOT AT END                                                        
025400           ADD 1 TO WK-EXISTING-READ-CTR                                  
025500     END-READ.                                                            
025600*                                                                         
025700 315-EXISTING-PRICE-LOOP.                                                 
025800     PERFORM 320-GROUP-EXISTING-PRICE-RECORD.                             
025900     PERFORM 310-READ-EXISTING-PRICES.                                    
026000 315-EXIT.                                                                
026100     EXIT.                                                                
026200*                                                                         
026300 320-GROUP-EXISTING-PRICE-RECORD.                                         
026400     ADD 1                          TO PRC-EXI-MBR-TOT                    
026500     MOVE PRC-EXI-ID                TO PRC-EXI-MBR-ID                     
026600                                        (PRC-EXI-MBR-TOT)                 
026700     MOVE PRC-EXI-PRODUCT-CODE      TO PRC-EXI-MBR-PRODUCT-CODE           
026800                                        (PRC-EXI-MBR-TOT)                 
026900     MOVE PRC-EXI-PRICE-NUMBER      TO PRC-EXI-MBR-PRICE-NUMBER           
027000                                        (PRC-EXI-MBR-TOT)                 
027100     MOVE PRC-EXI-DEPART            TO PRC-EXI-MBR-DEPART                 
027200                                        (PRC-EXI-MBR-TOT)                 
027300     MOVE PRC-EXI-DATE-BEGIN        TO PRC-EXI-MBR-DATE-BEGIN             
027400                                        (PRC-EXI-MBR-TOT)                 
027500     MOVE PRC-EXI-DATE-END          TO PRC-EXI-MBR-DATE-END               
027600                                        (PRC-EXI-MBR-TOT)                 
027700     MOVE PRC-EXI-VALUE             TO PRC-EXI-MBR-VALUE                  
027800                                        (PRC-EXI-MBR-TOT)                 
027900*                                                                         
028000     MOVE PRC-EXI-ID                TO PRC-KEY-WK-ID                      
028100     MOVE PRC-EXI-PRODUCT-CODE      TO PRC-KEY-WK-PRODUCT-CODE            
028200     MOVE PRC-EXI-PRICE-NUMBER      TO PRC-KEY-WK-NUMBER                  
028300     MOVE PRC-EXI-DEPART            TO PRC-KEY-WK-DEPART                  
028400     PERFORM 330-FIND-OR-ADD-EXISTING-GROUP.                              
028500*                                                                         
028600 330-FIND-OR-ADD-EXISTING-GROUP.                                          
028700     PERFORM 335-SEARCH-EXISTING-GROUP THRU 335-EXIT                      
028800        VARYING PRC-EXI-GRP-I FROM 1 BY 1                                 
028900        UNTIL PRC-EXI-GRP-I > PRC-EXI-GRP-TOT                             
029000        OR PRC-EXI-GRP-KEY-COMPARE (PRC-EXI-GRP-I)                        
029100                               EQUAL PRC-KEY-WK-COMPARE.                  
029200*                                                                         
029300     IF PRC-EXI-GRP-I > PRC-EXI-GRP-TOT                                   
029400        IF PRC-EXI-GRP-TOT >= 3000                                        
029500           PERFORM 930-RAISE-GROUP-TABLE-OVERFLOW                         
029600        END-IF                                                            
029700        ADD 1 TO PRC-EXI-GRP-TOT                                          
029800        MOVE PRC-KEY-WK-ID          TO PRC-EXI-GRP-KEY-ID                 
029900                                        (PRC-EXI-GRP-I)                   
030000        MOVE PRC-KEY-WK-PRODUCT-CODE                                      
030100                               TO PRC-EXI-GRP-KEY-PRODUCT-CODE            
030200                                        (PRC-EXI-GRP-I)                   
030300        MOVE PRC-KEY-WK-NUMBER      TO PRC-EXI-GRP-KEY-NUMBER             
030400                                        (PRC-EXI-GRP-I)                   
030500        MOVE PRC-KEY-WK-DEPART      TO PRC-EXI-GRP-KEY-DEPART             
030600                                        (PRC-EXI-GRP-I)                   
030700        MOVE ZERO                   TO PRC-EXI-GRP-MEMBER-TOT             
030800                                        (PRC-EXI-GRP-I)                   
030900     END-IF.                                                              
031000*                                                                         
031100     IF PRC-EXI-GRP-MEMBER-TOT (PRC-EXI-GRP-I) >= 20                      
031200        PERFORM 920-RAISE-GROUP-MEMBER-OVERFLOW                           
031300     END-IF.                                                              
031400*                                                                         
031500     ADD 1 TO PRC-EXI-GRP-MEMBER-TOT (PRC-EXI-GRP-I)                      
031600     MOVE PRC-EXI-GRP-MEMBER-TOT (PRC-EXI-GRP-I) TO WK-MBR-IDX            
031700     MOVE PRC-EXI-MBR-TOT        TO PRC-EXI-GRP-MEMBER-IX                 
031800                                     (PRC-EXI-GRP-I WK-MBR-IDX).          
031900*                                                                         
032000* ricerca a vuoto: il confronto e interamente nella clausola              
032100* UNTIL della PERFORM VARYING sopra                                       
032200 335-SEARCH-EXISTING-GROUP.                                               
032300 335-EXIT.                                                                
032400     EXIT.                                                                
032500*-----------------------------------------------------------------        
032600* fase 3 (BATCH FLOW passi 5-7) - il vero e proprio merge e               
032700* delegato a X61M002, che riceve i due gruppi di tabelle e                
032800* restituisce la tabella membri fusa (X61MMBR lato MRG)                   
032900*-----------------------------------------------------------------        
033000 400-RUN-MERGE-ENGINE.                                                    
033100     MOVE ZERO  TO MR-RESULT                                              
033200     MOVE SPACE TO MR-DESCRIPTION                                         
033300     MOVE SPACE TO MR-POSITION                                            
033400     MOVE ZERO  TO PRC-MRG-MBR-TOT                                        
033500*                                                                         
033600     CALL 'X61M002' USING PRC-NEW-GROUPS  PRC-NEW-MEMBERS                 
033700                           PRC-EXI-GROUPS  PRC-EXI-MEMBERS                
033800                           PRC-MRG-MEMBERS                                
033900                           MR                                             
034000        ON EXCEPTION                                                      
034100           PERFORM 910-RAISE-CALL-ERROR                                   
034200        NOT ON EXCEPTION                                                  
034300           IF MR-RESULT NOT EQUAL ZERO                                    
034400              PERFORM 900-ABEND-RUN                                       
034500           END-IF                                                         
034600     END-CALL.                                                            
034700*                                                                         
034800*-----------------------------------------------------------------        
034900* fase 4 (BATCH FLOW passo 8) - scrittura della concatenazione            
035000* dei gruppi solo-EXISTING e solo-NEW prodotta da X61M002                 
035100*-----------------------------------------------------------------        
035200 500-WRITE-MERGED-PRICES.                                                 
035300     PERFORM 510-WRITE-ONE-MERGED-PRICE THRU 510-EXIT                     
035400        VARYING PRC-MRG-MBR-I FROM 1 BY 1                                 
035500        UNTIL PRC-MRG-MBR-I > PRC-MRG-MBR-TOT.                            
035600*                                                                         
035700 510-WRITE-ONE-MERGED-PRICE.                                              
035800     MOVE PRC-MRG-MBR-ID           (PRC-MRG-MBR-I) TO PRC-MRG-ID          
035900     MOVE PRC-MRG-MBR-PRODUCT-CODE (PRC-MRG-MBR-I)                        
036000                                     TO PRC-MRG-PRODUCT-CODE              
036100     MOVE PRC-MRG-MBR-PRICE-NUMBER (PRC-MRG-MBR-I)                        
036200                                     TO PRC-MRG-PRICE-NUMBER              
036300     MOVE PRC-MRG-MBR-DEPART       (PRC-MRG-MBR-I)                        
036400                                     TO PRC-MRG-DEPART                    
036500     MOVE PRC-MRG-MBR-DATE-BEGIN   (PRC-MRG-MBR-I)                        
036600                                     TO PRC-MRG-DATE-BEGIN                
036700     MOVE PRC-MRG-MBR-DATE-END     (PRC-MRG-MBR-I)                        
036800                                     TO PRC-MRG-DATE-END                  
036900     MOVE PRC-MRG-MBR-VALUE        (PRC-MRG-MBR-I)                        
037000                                     TO PRC-MRG-VALUE                     
037100*                                                                         
037200     WRITE PRC-MRG-RECORD.                                                
037300     ADD 1 TO WK-MERGED-WRITE-CTR.                                        
037400 510-EXIT.                                                                
037500     EXIT.                                                                
037600*                                                                         
037700 600-CLOSE-PRICE-FILES.                                                   
037800     CLOSE NEW-PRICES EXISTING-PRICES MERGED-PRICES.                      
037900*                                                                         
038000 700-SHOW-RUN-TOTALS.                                                     
038100     DISPLAY ' X61M001 - RIEPILOGO MERGE LISTINO PREZZI'                  
038200     DISPLAY ' RIGHE LETTE  NEW-PRICES.......: ' WK-NEW-READ-CTR          
038300     DISPLAY ' RIGHE LETTE  EXISTING-PRICES...: '                         
038400                                         WK-EXISTING-READ-CTR             
038500     DISPLAY ' RIGHE SCRITTE MERGED-PRICES....: '                         
038600                                         WK-MERGED-WRITE-CTR.             
038700*                                                                         
038800     IF WS-DETAIL-TOTALS-REQUESTED                                        
038900        DISPLAY ' CHIAVI DISTINTE NEW-PRICES......: '                     
039000                                         PRC-NEW-GRP-TOT                  
039100        DISPLAY ' CHIAVI DISTINTE EXISTING-PRICES..: '                    
039200                                         PRC-EXI-GRP-TOT                  
039300     END-IF.                                                              
039400*-----------------------------------------------------------------        
039500* paragrafi di errore/abend, nello stile del modulo X60                   
039600*-----------------------------------------------------------------        
039700 900-ABEND-RUN.                                                           
039800     DISPLAY "X61M001 - RUN ABORTITA - " MR-DESCRIPTION                   
039900     DISPLAY "                POSIZIONE - " MR-POSITION                   
040000     MOVE 16 TO RETURN-CODE.                                              
040100     PERFORM 600-CLOSE-PRICE-FILES.                                       
040200     GOBACK.                                                              
040300*                                                                         
040400 910-RAISE-CALL-ERROR.                                                    
040500     MOVE 90 TO MR-RESULT                                                 
040600     MOVE "CHIAMATA A X61M002 FALLITA (ON EXCEPTION)"                     
040700                                       TO MR-DESCRIPTION                  
040800     MOVE "X61M001 400-RUN-MERGE-ENGINE" TO MR-POSITION.                  
040900     PERFORM 900-ABEND-RUN.                                               
041000*                                                                         
041100 920-RAISE-GROUP-MEMBER-OVERFLOW.                                         
041200     MOVE 91 TO MR-RESULT                                                 
041300     MOVE "SUPERATE LE 20 RIGHE AMMESSE PER LA STESSA CHIAVE"             
041400                                       TO MR-DESCRIPTION                  
041500     MOVE "X61M001 230/330-FIND-OR-ADD-GROUP" TO MR-POSITION.             
041600     PERFORM 900-ABEND-RUN.                                               
041700*                                                                         
041800 930-RAISE-GROUP-TABLE-OVERFLOW.                                          
041900     MOVE 92 TO MR-RESULT                                                 
042000     MOVE "SUPERATE LE 3000 CHIAVI DISTINTE AMMESSE"                      
042100                                       TO MR-DESCRIPTION                  
042200     MOVE "X61M001 230/330-FIND-OR-ADD-GROUP" TO MR-POSITION.             
042300     PERFORM 900-ABEND-RUN.                                               
